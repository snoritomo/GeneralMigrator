000100****************************************************************  CPYS0010
000200* LICENSED MATERIALS - PROPERTY OF IBM                            CPYS0020
000300* ALL RIGHTS RESERVED                                             CPYS0030
000400****************************************************************  CPYS0040
000500* COPY MEMBER:  SRCREC                                            CPYS0050
000600*                                                                 CPYS0060
000700* AUTHOR     :  D. STOUT                                          CPYS0070
000800*                                                                 CPYS0080
000900* ONE PHYSICAL RECORD LAYOUT SHARED BY MIGR100 AND VERF200 FOR    CPYS0090
001000* THE SOURCE EXTRACT FILE (SRCEXTR). THE SAME COPY MEMBER IS      CPYS0100
001100* USED ON THE FD IN BOTH PROGRAMS SO A CHANGE TO THE EXTRACT      CPYS0110
001200* LAYOUT NEVER HAS TO BE MADE TWICE.                              CPYS0120
001300*                                                                 CPYS0130
001400* RECORD LENGTH: 40 BYTES FIXED.                                  CPYS0140
001500*                                                                 CPYS0150
001600*------------------------------------------------------------- *  CPYS0160
001700* CHANGE LOG                                                   *  CPYS0170
001800*   870511  DS   0007  ORIGINAL LAYOUT FOR MIGR100.             * CPYS0180
001900*   891002  JS   0061  ADDED SRC-STATUS-CODE 88-LEVELS SO       * CPYS0190
002000*                      MIGR100 CAN TEST ELIGIBILITY WITHOUT     * CPYS0200
002100*                      A LITERAL COMPARE IN EVERY CALLER.       * CPYS0210
002200*   980913  TLH  0204  Y2K REVIEW - NO DATE FIELDS ON THIS      * CPYS0220
002300*                      RECORD, NO CHANGE REQUIRED.              * CPYS0230
002400*   020208  RMP  0318  PADDED TO 40 BYTES TO MATCH DSTREC SO    * CPYS0240
002500*                      SRCEXTR AND DSTLOAD/DSTEXTR CAN SHARE    * CPYS0250
002600*                      ONE BLOCKING FACTOR ON THE JOB.          * CPYS0260
002610*   080222  RMP  0416  020208 FILLER WAS ONE BYTE SHORT - THE   * CPYS0610
002620*                      RECORD WAS ACTUALLY 39 BYTES, NOT THE    * CPYS0620
002630*                      40 THE BANNER ABOVE CLAIMED. WIDENED     * CPYS0630
002640*                      FILLER TO PIC X(4) SO SRCEXTR REALLY     * CPYS0640
002650*                      DOES MATCH DSTREC'S BLOCKING FACTOR NOW. * CPYS0650
002700*------------------------------------------------------------- *  CPYS0270
002800                                                                  CPYS0280
002900 01  SOURCE-RECORD-AREA.                                          CPYS0290
003000     05  SRC-ID                      PIC 9(6).                    CPYS0300
003100     05  SRC-NAME                    PIC X(20).                   CPYS0310
003200     05  SRC-AMOUNT                  PIC S9(7)V99.                CPYS0320
003300     05  SRC-STATUS-CODE             PIC X(1).                    CPYS0330
003400         88  SRC-STATUS-ACTIVE           VALUE 'A'.               CPYS0340
003500         88  SRC-STATUS-INACTIVE         VALUE 'I'.               CPYS0350
003600     05  FILLER                      PIC X(4)  VALUE SPACES.      CPYS0360
