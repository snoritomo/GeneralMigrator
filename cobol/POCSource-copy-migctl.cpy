000100****************************************************************  CPYM0010
000200* LICENSED MATERIALS - PROPERTY OF IBM                            CPYM0020
000300* ALL RIGHTS RESERVED                                             CPYM0030
000400****************************************************************  CPYM0040
000500* COPY MEMBER:  MIGCTL                                            CPYM0050
000600*                                                                 CPYM0060
000700* AUTHOR     :  D. STOUT                                          CPYM0070
000800*                                                                 CPYM0080
000900* CONTROL CONSTANTS SHARED BY MIGR100 AND VERF200. THIS MEMBER    CPYM0090
001000* REPLACES THE OLD PER-PROGRAM LITERALS THAT USED TO BE CODED     CPYM0100
001100* DIRECTLY IN WORKING-STORAGE - ONE PLACE TO CHANGE BATCH-SIZE    CPYM0110
001200* OR THE EXIT CODES FOR BOTH PROGRAMS ON THE JOB.                 CPYM0120
001300*                                                                 CPYM0130
001400* MIG-TXN-MODE IS A COMPILE-TIME LITERAL, NOT A RUN-TIME PARM -   CPYM0140
001500* TO CHANGE THE TRANSACTION MODE FOR A RUN, CHANGE THE VALUE      CPYM0150
001600* CLAUSE BELOW AND RE-ASSEMBLE MIGR100. VERF200 DOES NOT USE      CPYM0160
001700* MIG-TXN-MODE OR MIG-BATCH-SIZE, ONLY THE EXIT CODES BELOW.      CPYM0170
001800*                                                                 CPYM0180
001900*------------------------------------------------------------- *  CPYM0190
002000* CHANGE LOG                                                   *  CPYM0200
002100*   870511  DS   0007  ORIGINAL - BATCH-SIZE AND EXIT CODES    *  CPYM0210
002200*                      ONLY, NO TRANSACTION MODE YET.          *  CPYM0220
002300*   890316  JS   0048  ADDED MIG-TXN-MODE SWITCH AND 88-LEVELS *  CPYM0230
002400*                      FOR THE THREE COMMIT DISCIPLINES.       *  CPYM0240
002500*   980913  TLH  0204  Y2K REVIEW - NO DATE FIELDS, NO CHANGE. *  CPYM0250
002600*   030711  RMP  0351  ADDED MIG-EXIT-NO-RECORDS FOR THE ZERO- *  CPYM0260
002700*                      MAXCNT STOP CONDITION.                  *  CPYM0270
002800*------------------------------------------------------------- *  CPYM0280
002900                                                                  CPYM0290
003000 01  MIG-RUN-CONTROLS.                                            CPYM0300
003100     05  MIG-BATCH-SIZE              PIC 9(4)  COMP  VALUE 3.     CPYM0310
003200     05  MIG-TXN-MODE                PIC X     VALUE 'N'.         CPYM0320
003300         88  TXN-MODE-NONE               VALUE 'N'.               CPYM0330
003400         88  TXN-MODE-BY-RECORD          VALUE 'R'.               CPYM0340
003500         88  TXN-MODE-ALL                VALUE 'A'.               CPYM0350
003600*    -- TO RUN BY-RECORD COMMIT, CHANGE THE VALUE CLAUSE ABOVE    CPYM0360
003700*    -- ON MIG-TXN-MODE TO 'R'; FOR ALL-AT-END, CHANGE IT TO 'A'. CPYM0370
003750     05  FILLER                      PIC X(05) VALUE SPACES.      CPYM0375
003800                                                                  CPYM0380
003900 01  MIG-EXIT-CODES.                                              CPYM0390
004000     05  MIG-EXIT-OK                 PIC 9(2)  VALUE 00.          CPYM0400
004100     05  MIG-EXIT-NO-RECORDS         PIC 9(2)  VALUE 04.          CPYM0410
004200     05  MIG-EXIT-FATAL-IO           PIC 9(2)  VALUE 16.          CPYM0420
004250     05  FILLER                      PIC X(04) VALUE SPACES.      CPYM0425
