000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  MIGR100                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. STOUT                                              00000700
000800*                                                                 00000800
000900* READS A SEQUENTIAL SOURCE EXTRACT FILE (SRCEXTR) AND LOADS      00000900
001000* A SEQUENTIAL DESTINATION FILE (DSTLOAD) FROM IT, ONE RECORD     00001000
001100* AT A TIME, IN EXTRACT ORDER.                                    00001100
001200*                                                                 00001200
001300* A SOURCE RECORD WHOSE STATUS CODE IS NOT 'A' (ACTIVE) IS NOT    00001300
001400* LOADED - AN 'I' (INACTIVE) CODE IS A QUIET SKIP, ANY OTHER      00001400
001500* CODE IS SKIPPED AND LOGGED AS AN ERROR. NEITHER CASE STOPS      00001500
001600* THE RUN. WRITES ARE FLUSHED IN GROUPS OF MIG-BATCH-SIZE AND     00001600
001700* COMMITTED ACCORDING TO MIG-TXN-MODE (SEE COPY MIGCTL).          00001700
001800*                                                                 00001800
001810* HOW A DSTLOAD WRITE FAILURE IS HANDLED DEPENDS ON THE MODE:     00001810
001820* UNDER NONE OR ALL IT IS TREATED AS A BROKEN CONNECTION TO THE   00001820
001830* DESTINATION AND STOPS THE RUN COLD. UNDER BY-RECORD ONLY THAT   00001830
001840* ONE RECORD IS ROLLED BACK (NOT COUNTED AS WRITTEN, LOGGED AS    00001840
001850* AN ERROR) AND THE RUN CONTINUES WITH THE NEXT SOURCE RECORD -   00001850
001860* THAT IS THE WHOLE POINT OF COMMITTING ONE RECORD AT A TIME.     00001860
001870*                                                                 00001870
001880* UNDER ALL MODE NOTHING IS ACTUALLY WRITTEN TO DSTLOAD AS EACH   00001880
001890* RECORD IS BUILT - THE DESTINATION AREA IS SAVED INTO THE        00001890
001900* WS-ALL-MODE-BUFFER TABLE INSTEAD, AND THE WHOLE TABLE IS        00001900
001910* WRITTEN OUT IN ONE PASS AT END OF FILE (SEE 780-COMMIT-ALL-     00001910
001920* MODE) - AND ONLY IF THE RUN REACHED END OF FILE CLEAN, WITH NO  00001920
001930* FATAL BREAK ALONG THE WAY. THAT WAY A BLOWUP PARTWAY THROUGH    00001930
001940* THE EXTRACT NEVER LEAVES A PARTIAL DSTLOAD BEHIND UNDER ALL     00001940
001950* MODE.                                                           00001950
002300***************************************************************** 00002300
002400*                                                                 00002400
002500*------------------------------------------------------------- *  00002500
002600* CHANGE LOG                                                   *  00002600
002700*   870511  DS   0007  ORIGINAL PROGRAM.                       *  00002700
002800*   880203  DS   0022  ADDED MIG-BATCH-SIZE FLUSH LOGIC, WAS   *  00002800
002900*                      WRITING ONE RECORD AT A TIME.           *  00002900
003000*   890316  JS   0048  ADDED THE THREE TRANSACTION MODES       *  00003000
003100*                      (NONE/BY-RECORD/ALL) PER REQUEST FROM   *  00003100
003200*                      THE CONVERSION TEAM.                    *  00003200
003300*   910729  DS   0076  STATUS CODES OTHER THAN A/I NOW LOG AS  *  00003300
003400*                      AN ERROR INSTEAD OF BEING TREATED THE   *  00003400
003500*                      SAME AS 'I'. THEY WERE MASKING BAD      *  00003500
003600*                      EXTRACTS ON THE OVERNIGHT RUN.          *  00003600
003700*   930114  JS   0091  ADDED THE EXPECTED-COUNT CONTROL FILE   *  00003700
003800*                      (MIGCNT) AND THE ZERO-COUNT STOP.       *  00003800
003900*   950822  RMP  0118  MOVED BATCH-SIZE AND THE EXIT CODES TO  *  00003900
004000*                      A SHARED COPY MEMBER (MIGCTL) SO VERF200*  00004000
004100*                      CAN USE THE SAME EXIT CODES.            *  00004100
004200*   980913  TLH  0204  Y2K REVIEW - NO DATE FIELDS ON EITHER   *  00004200
004300*                      RECORD LAYOUT ON THIS PROGRAM, NO       *  00004300
004400*                      REMEDIATION REQUIRED.                   *  00004400
004500*   991102  TLH  0211  Y2K SIGN-OFF - RERAN FULL REGRESSION    *  00004500
004600*                      WITH CENTURY ROLLOVER TEST DECK, CLEAN. *  00004600
004700*   020208  RMP  0318  PADDED SRCREC/DSTREC TO 40 BYTES EACH   *  00004700
004800*                      SO BOTH FILES SHARE ONE BLOCKSIZE.      *  00004800
004900*   061114  RMP  0402  ADDED THE UPSI-0 BY-RECORD OVERRIDE SO  *  00004900
005000*                      OPERATIONS CAN FORCE BY-RECORD MODE AT  *  00005000
005100*                      EXECUTE TIME WITHOUT A RE-ASSEMBLE.     *  00005100
005110*   080222  RMP  0415  FIXED - ALL MODE WAS WRITING EVERY      *  00005110
005120*                      RECORD AS IT CAME IN INSTEAD OF         *  00005120
005130*                      HOLDING THEM FOR ONE END-OF-FILE PASS,  *  00005130
005140*                      AND A BY-RECORD WRITE FAILURE WAS       *  00005140
005150*                      ABENDING THE WHOLE RUN INSTEAD OF       *  00005150
005160*                      ROLLING BACK JUST THE ONE RECORD. ADDED *  00005160
005170*                      THE WS-ALL-MODE-BUFFER TABLE AND THE    *  00005170
005180*                      PER-MODE BRANCH IN 740.                 *  00005180
005190*   080815  RMP  0423  ADDED A WS-TEST-STATUS/WS-TEST-MODE   *    00005190
005191*                      SWITCH AND A GUARDED DEBUG TRACE IN   *    00005191
005192*                      100-PROCESS-SOURCE-RECORD - OFF BY    *    00005192
005193*                      DEFAULT, NO CHANGE TO NORMAL OUTPUT.  *    00005193
005200*------------------------------------------------------------- *  00005200
005300*                                                                 00005300
005400 IDENTIFICATION DIVISION.                                         00005400
005500 PROGRAM-ID.    MIGR100.                                          00005500
005600 AUTHOR.        D. STOUT.                                         00005600
005700 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00005700
005800 DATE-WRITTEN.  05/11/87.                                         00005800
005900 DATE-COMPILED.                                                   00005900
006000 SECURITY.      NON-CONFIDENTIAL.                                 00006000
006100*                                                                 00006100
006200 ENVIRONMENT DIVISION.                                            00006200
006300 CONFIGURATION SECTION.                                           00006300
006400 SOURCE-COMPUTER. IBM-390.                                        00006400
006500 OBJECT-COMPUTER. IBM-390.                                        00006500
006600 SPECIAL-NAMES.                                                   00006600
006700     C01 IS TOP-OF-FORM                                           00006700
006800     UPSI-0 ON  STATUS IS UPSI-FORCE-BY-RECORD                    00006800
006900            OFF STATUS IS UPSI-NORMAL-MODE                        00006900
007000     CLASS VALID-STATUS-CLASS IS 'A' 'I'.                         00007000
007100*                                                                 00007100
007200 INPUT-OUTPUT SECTION.                                            00007200
007300 FILE-CONTROL.                                                    00007300
007400     SELECT SOURCE-EXTRACT  ASSIGN TO SRCEXTR                     00007400
007500            ACCESS IS SEQUENTIAL                                  00007500
007600            FILE STATUS  IS WS-SRCEXTR-STATUS.                    00007600
007700*                                                                 00007700
007800     SELECT DESTINATION-LOAD ASSIGN TO DSTLOAD                    00007800
007900            ACCESS IS SEQUENTIAL                                  00007900
008000            FILE STATUS  IS WS-DSTLOAD-STATUS.                    00008000
008100*                                                                 00008100
008200     SELECT EXPECTED-COUNT-FILE ASSIGN TO MIGCNT                  00008200
008300            ACCESS IS SEQUENTIAL                                  00008300
008400            FILE STATUS  IS WS-MIGCNT-STATUS.                     00008400
008500*                                                                 00008500
008600***************************************************************** 00008600
008700 DATA DIVISION.                                                   00008700
008800 FILE SECTION.                                                    00008800
008900*                                                                 00008900
009000 FD  SOURCE-EXTRACT                                               00009000
009100     RECORDING MODE IS F                                          00009100
009200     LABEL RECORDS ARE STANDARD                                   00009200
009300     BLOCK CONTAINS 0 RECORDS.                                    00009300
009400 COPY SRCREC.                                                     00009400
009500*                                                                 00009500
009600 FD  DESTINATION-LOAD                                             00009600
009700     RECORDING MODE IS F                                          00009700
009800     LABEL RECORDS ARE STANDARD                                   00009800
009900     BLOCK CONTAINS 0 RECORDS.                                    00009900
010000 COPY DSTREC.                                                     00010000
010100*                                                                 00010100
010200 FD  EXPECTED-COUNT-FILE                                          00010200
010300     RECORDING MODE IS F                                          00010300
010400     LABEL RECORDS ARE STANDARD                                   00010400
010500     BLOCK CONTAINS 0 RECORDS.                                    00010500
010600 01  WS-EXPECTED-COUNT-REC.                                       00010600
010610     05  WS-EXPECTED-COUNT-VALUE PIC 9(7).                        00010610
010620     05  FILLER                  PIC X(33) VALUE SPACES.          00010620
010700*                                                                 00010700
010800***************************************************************** 00010800
010900 WORKING-STORAGE SECTION.                                         00010900
011000***************************************************************** 00011000
011100*                                                                 00011100
011200 01  WS-FILE-STATUS-CODES.                                        00011200
011300     05  WS-SRCEXTR-STATUS       PIC X(2)  VALUE SPACES.          00011300
011400         88  SRCEXTR-OK              VALUE '00'.                  00011400
011500         88  SRCEXTR-AT-END          VALUE '10'.                  00011500
011600     05  WS-DSTLOAD-STATUS       PIC X(2)  VALUE SPACES.          00011600
011700         88  DSTLOAD-OK              VALUE '00'.                  00011700
011800     05  WS-MIGCNT-STATUS        PIC X(2)  VALUE SPACES.          00011800
011900         88  MIGCNT-OK               VALUE '00'.                  00011900
012000         88  MIGCNT-NOT-PRESENT      VALUE '35'.                  00012000
012100     05  FILLER                  PIC X(10) VALUE SPACES.          00012100
012200*                                                                 00012200
012300 01  WS-SWITCHES.                                                 00012300
012400     05  WS-SRCEXTR-EOF-SW       PIC X     VALUE 'N'.             00012400
012500         88  SRCEXTR-AT-EOF          VALUE 'Y'.                   00012500
012600     05  WS-FATAL-BREAK-SW       PIC X     VALUE 'N'.             00012600
012700         88  FATAL-IO-BREAK          VALUE 'Y'.                   00012700
012800     05  WS-MAXCNT-CONFIG-SW     PIC X     VALUE 'N'.             00012800
012900         88  MAXCNT-IS-CONFIGURED    VALUE 'Y'.                   00012900
013000     05  WS-ELIGIBLE-SW          PIC X     VALUE 'N'.             00013000
013100         88  SOURCE-REC-ELIGIBLE      VALUE 'Y'.                  00013100
013150     05  WS-ROLLBACK-SW          PIC X     VALUE 'N'.             00013150
013160         88  RECORD-ROLLED-BACK       VALUE 'Y'.                  00013160
013200     05  FILLER                  PIC X(10) VALUE SPACES.          00013200
013300*                                                                 00013300
013400 01  WS-RUN-COUNTERS COMP.                                        00013400
013500     05  WS-PROC-NUM             PIC 9(7)  VALUE 0.               00013500
013600     05  WS-WRITTEN-CNT          PIC 9(7)  VALUE 0.               00013600
013700     05  WS-SKIPPED-CNT          PIC 9(7)  VALUE 0.               00013700
013800     05  WS-ERROR-CNT            PIC 9(7)  VALUE 0.               00013800
013900     05  WS-BATCH-CNT            PIC 9(4)  VALUE 0.               00013900
014000     05  WS-BATCH-NUM            PIC 9(4)  VALUE 0.               00014000
014100     05  WS-MAXCNT               PIC 9(7)  VALUE 0.               00014100
014150     05  FILLER                  PIC 9(4)  COMP  VALUE 0.         00014150
014200*                                                                 00014200
014300 01  WS-RUN-COUNTERS-PRINT.                                       00014300
014400     05  WS-PROC-NUM-PRINT       PIC ZZZ,ZZ9.                     00014400
014500     05  FILLER                  PIC X(1)  VALUE SPACE.           00014500
014600     05  WS-WRITTEN-CNT-PRINT    PIC ZZZ,ZZ9.                     00014600
014700*                                                                 00014700
014800 01  WS-AMOUNT-WORK-AREA.                                         00014800
014900     05  WS-AMOUNT-SIGNED        PIC S9(7)V99 VALUE 0.            00014900
015000     05  WS-AMOUNT-DISPLAY REDEFINES WS-AMOUNT-SIGNED             00015000
015100                                 PIC X(9).                        00015100
015150     05  FILLER                  PIC X(5)  VALUE SPACES.          00015150
015200*                                                                 00015200
015300 77  WS-ID-NUMERIC           PIC 9(6)  VALUE 0.                   00015300
015400 77  WS-ID-ALPHA REDEFINES WS-ID-NUMERIC                          00015400
015450                             PIC X(6).                            00015450
015500 77  WS-TEST-STATUS          PIC X     VALUE 'N'.                 00015500
015550     88  WS-TEST-MODE            VALUE 'Y'.                       00015550
015700*                                                                 00015700
015800 01  WS-STATUS-WORK-AREA.                                         00015800
015900     05  WS-STATUS-BYTE          PIC X(1)  VALUE SPACE.           00015900
016000     05  WS-STATUS-NUMERIC REDEFINES WS-STATUS-BYTE               00016000
016100                                 PIC 9(1).                        00016100
016150     05  FILLER                  PIC X(3)  VALUE SPACES.          00016150
016200*                                                                 00016200
016210* WS-ALL-MODE-BUFFER HOLDS EVERY DESTINATION-RECORD-AREA BUILT    00016210
016220* DURING A TXN-MODE-ALL RUN SO NONE OF THEM ARE WRITTEN UNTIL     00016220
016230* 780-COMMIT-ALL-MODE FLUSHES THE WHOLE TABLE AT END OF FILE.     00016230
016240* 2000 SLOTS IS THIS PROGRAM'S OWN WORKING LIMIT - SPEC GIVES NO  00016240
016250* VOLUME, SO OVERFLOW OF THE TABLE IS TREATED AS A FATAL BREAK.   00016250
016260*                                                                 00016260
016270 01  WS-ALL-MODE-BUFFER.                                          00016270
016280     05  WS-ALL-BUFFER-CNT       PIC 9(4)  COMP  VALUE 0.         00016280
016290     05  WS-ALL-BUFFER-TABLE OCCURS 2000 TIMES                    00016290
016300                             INDEXED BY WS-ALL-BUFFER-IDX.        00016300
016310         10  WS-ALL-BUFFER-REC   PIC X(40) VALUE SPACES.          00016310
016320     05  FILLER                  PIC X(4)  VALUE SPACES.          00016320
016330*                                                                 00016330
016340 COPY MIGCTL.                                                     00016340
016400*                                                                 00016400
016500***************************************************************** 00016500
016600 PROCEDURE DIVISION.                                              00016600
016700***************************************************************** 00016700
016800*                                                                 00016800
016900 000-MAIN-CONTROL.                                                00016900
017000     DISPLAY 'MIGR100 STARTING - MIGRATION RUN'.                  00017000
017100*                                                                 00017100
017200     IF UPSI-FORCE-BY-RECORD                                      00017200
017300         SET TXN-MODE-BY-RECORD TO TRUE                           00017300
017400     END-IF.                                                      00017400
017500     IF TXN-MODE-BY-RECORD                                        00017500
017600         MOVE 1 TO MIG-BATCH-SIZE                                 00017600
017700     END-IF.                                                      00017700
017800*                                                                 00017800
017900     PERFORM 700-OPEN-EXTRACT-FILES THRU 700-EXIT.                00017900
018000     IF FATAL-IO-BREAK                                            00018000
018100         GO TO 900-CLOSE-FILES                                    00018100
018200     END-IF.                                                      00018200
018300*                                                                 00018300
018400     PERFORM 705-READ-EXPECTED-COUNT THRU 705-EXIT.               00018400
018500     IF MAXCNT-IS-CONFIGURED AND WS-MAXCNT = 0                    00018500
018600         DISPLAY 'MIGR100 - NO RECORDS - MAXCNT IS ZERO, STOPPING'00018600
018700         MOVE MIG-EXIT-NO-RECORDS TO RETURN-CODE                  00018700
018800         CLOSE SOURCE-EXTRACT                                     00018800
018900         GO TO 999-END-PROGRAM                                    00018900
019000     END-IF.                                                      00019000
019100*                                                                 00019100
019200     PERFORM 710-OPEN-DESTINATION-LOAD THRU 710-EXIT.             00019200
019300     IF FATAL-IO-BREAK                                            00019300
019400         GO TO 900-CLOSE-FILES                                    00019400
019500     END-IF.                                                      00019500
019600*                                                                 00019600
019700     PERFORM 720-READ-SOURCE-EXTRACT THRU 720-EXIT.               00019700
019800     PERFORM 100-PROCESS-SOURCE-RECORD THRU 100-EXIT              00019800
019900         UNTIL SRCEXTR-AT-EOF OR FATAL-IO-BREAK.                  00019900
020000*                                                                 00020000
020100     IF NOT FATAL-IO-BREAK                                        00020100
020200         PERFORM 780-COMMIT-ALL-MODE THRU 780-EXIT                00020200
020300     END-IF.                                                      00020300
020400*                                                                 00020400
020500 900-CLOSE-FILES.                                                 00020500
020600     PERFORM 910-CLOSE-EXTRACT-FILES THRU 910-EXIT.               00020600
020700*                                                                 00020700
020800     IF FATAL-IO-BREAK                                            00020800
020900         MOVE MIG-EXIT-FATAL-IO TO RETURN-CODE                    00020900
021000     ELSE                                                         00021000
021100         MOVE MIG-EXIT-OK TO RETURN-CODE                          00021100
021200     END-IF.                                                      00021200
021300*                                                                 00021300
021400     MOVE WS-PROC-NUM    TO WS-PROC-NUM-PRINT.                    00021400
021500     MOVE WS-WRITTEN-CNT TO WS-WRITTEN-CNT-PRINT.                 00021500
021600     DISPLAY 'MIGR100 - RECORDS READ     : ' WS-PROC-NUM-PRINT.   00021600
021700     DISPLAY 'MIGR100 - RECORDS WRITTEN  : ' WS-WRITTEN-CNT-PRINT.00021700
021800     DISPLAY 'MIGR100 - RECORDS SKIPPED  : ' WS-SKIPPED-CNT.      00021800
021900     DISPLAY 'MIGR100 - RECORDS IN ERROR : ' WS-ERROR-CNT.        00021900
022000*                                                                 00022000
022100 999-END-PROGRAM.                                                 00022100
022200     GOBACK.                                                      00022200
022300*                                                                 00022300
022400*---------------------------------------------------------------  00022400
022500 100-PROCESS-SOURCE-RECORD.                                       00022500
022600     ADD 1 TO WS-PROC-NUM.                                        00022600
022610     IF WS-TEST-MODE                                              00022610
022620         MOVE SRC-ID TO WS-ID-NUMERIC                             00022620
022630         DISPLAY 'MIGR100 DEBUG - PROCESSING SRC-ID ' WS-ID-ALPHA 00022630
022640     END-IF.                                                      00022640
022700     PERFORM 200-VALIDATE-AND-BUILD-DESTINATION THRU 200-EXIT.    00022700
022800*                                                                 00022800
022900     IF SOURCE-REC-ELIGIBLE                                       00022900
022910         MOVE 'N' TO WS-ROLLBACK-SW                               00022910
023000         PERFORM 740-WRITE-DESTINATION-LOAD THRU 740-EXIT         00023000
023010         IF RECORD-ROLLED-BACK                                    00023010
023020             DISPLAY 'MIGR100 - SRC-ID ' SRC-ID                   00023020
023030                     ' ROLLED BACK, CONTINUING WITH NEXT RECORD'  00023030
023040         END-IF                                                   00023040
023100         IF NOT FATAL-IO-BREAK AND NOT RECORD-ROLLED-BACK         00023100
023200             ADD 1 TO WS-WRITTEN-CNT                              00023200
023300             ADD 1 TO WS-BATCH-CNT                                00023300
023400             PERFORM 750-APPLY-BATCHING THRU 750-EXIT             00023400
023500             PERFORM 760-APPLY-TXN-MODE THRU 760-EXIT             00023500
023600         END-IF                                                   00023600
023700     END-IF.                                                      00023700
023800*                                                                 00023800
023900     IF NOT FATAL-IO-BREAK                                        00023900
024000         PERFORM 720-READ-SOURCE-EXTRACT THRU 720-EXIT            00024000
024100     END-IF.                                                      00024100
024200*                                                                 00024200
024300 100-EXIT. EXIT.                                                  00024300
024400*                                                                 00024400
024500*---------------------------------------------------------------  00024500
024600 200-VALIDATE-AND-BUILD-DESTINATION.                              00024600
024700     MOVE 'N' TO WS-ELIGIBLE-SW.                                  00024700
024800*                                                                 00024800
024900     IF SRC-STATUS-CODE IS NOT OF CLASS VALID-STATUS-CLASS        00024900
025000         DISPLAY 'MIGR100 ERROR - SRC-ID ' SRC-ID                 00025000
025100                 ' STATUS ' SRC-STATUS-CODE ' IS NOT VALID'       00025100
025200         ADD 1 TO WS-ERROR-CNT                                    00025200
025300         ADD 1 TO WS-SKIPPED-CNT                                  00025300
025400     ELSE                                                         00025400
025500         IF SRC-STATUS-ACTIVE                                     00025500
025600             MOVE SRC-ID     TO DST-ID                            00025600
025700             MOVE SRC-NAME   TO DST-NAME                          00025700
025800             MOVE SRC-AMOUNT TO DST-AMOUNT                        00025800
025900             MOVE 'Y' TO WS-ELIGIBLE-SW                           00025900
026000         ELSE                                                     00026000
026100             DISPLAY 'MIGR100 WARN  - SRC-ID ' SRC-ID             00026100
026200                     ' STATUS I - NOT MIGRATED'                   00026200
026300             ADD 1 TO WS-SKIPPED-CNT                              00026300
026400         END-IF                                                   00026400
026500     END-IF.                                                      00026500
026600*                                                                 00026600
026700 200-EXIT. EXIT.                                                  00026700
026800*                                                                 00026800
026900*---------------------------------------------------------------  00026900
027000 700-OPEN-EXTRACT-FILES.                                          00027000
027100     OPEN INPUT SOURCE-EXTRACT.                                   00027100
027200     EVALUATE WS-SRCEXTR-STATUS                                   00027200
027300         WHEN '00'                                                00027300
027400             CONTINUE                                             00027400
027500         WHEN OTHER                                               00027500
027600             DISPLAY 'MIGR100 - ERROR OPENING SRCEXTR.  RC: '     00027600
027700                     WS-SRCEXTR-STATUS                            00027700
027800             MOVE 'Y' TO WS-FATAL-BREAK-SW                        00027800
027900     END-EVALUATE.                                                00027900
028000*                                                                 00028000
028100     IF NOT FATAL-IO-BREAK                                        00028100
028200         OPEN INPUT EXPECTED-COUNT-FILE                           00028200
028300         EVALUATE WS-MIGCNT-STATUS                                00028300
028400             WHEN '00'                                            00028400
028500                 MOVE 'Y' TO WS-MAXCNT-CONFIG-SW                  00028500
028600             WHEN '35'                                            00028600
028700                 MOVE 'N' TO WS-MAXCNT-CONFIG-SW                  00028700
028800             WHEN OTHER                                           00028800
028900                 DISPLAY 'MIGR100 - ERROR OPENING MIGCNT.  RC: '  00028900
029000                         WS-MIGCNT-STATUS                         00029000
029100                 MOVE 'N' TO WS-MAXCNT-CONFIG-SW                  00029100
029200         END-EVALUATE                                             00029200
029300     END-IF.                                                      00029300
029400*                                                                 00029400
029500 700-EXIT. EXIT.                                                  00029500
029600*                                                                 00029600
029700*---------------------------------------------------------------  00029700
029800 705-READ-EXPECTED-COUNT.                                         00029800
029900     IF MAXCNT-IS-CONFIGURED                                      00029900
030000         READ EXPECTED-COUNT-FILE                                 00030000
030100             AT END MOVE 0 TO WS-EXPECTED-COUNT-VALUE             00030100
030200         END-READ                                                 00030200
030300         MOVE WS-EXPECTED-COUNT-VALUE TO WS-MAXCNT                00030300
030400         CLOSE EXPECTED-COUNT-FILE                                00030400
030500     END-IF.                                                      00030500
030600*                                                                 00030600
030700 705-EXIT. EXIT.                                                  00030700
030800*                                                                 00030800
030900*---------------------------------------------------------------  00030900
031000 710-OPEN-DESTINATION-LOAD.                                       00031000
031100     OPEN OUTPUT DESTINATION-LOAD.                                00031100
031200     EVALUATE WS-DSTLOAD-STATUS                                   00031200
031300         WHEN '00'                                                00031300
031400             CONTINUE                                             00031400
031500         WHEN OTHER                                               00031500
031600             DISPLAY 'MIGR100 - ERROR OPENING DSTLOAD.  RC: '     00031600
031700                     WS-DSTLOAD-STATUS                            00031700
031800             MOVE 'Y' TO WS-FATAL-BREAK-SW                        00031800
031900     END-EVALUATE.                                                00031900
032000*                                                                 00032000
032100 710-EXIT. EXIT.                                                  00032100
032200*                                                                 00032200
032300*---------------------------------------------------------------  00032300
032400 720-READ-SOURCE-EXTRACT.                                         00032400
032500     READ SOURCE-EXTRACT                                          00032500
032600         AT END MOVE 'Y' TO WS-SRCEXTR-EOF-SW                     00032600
032700     END-READ.                                                    00032700
032800*                                                                 00032800
032900     EVALUATE WS-SRCEXTR-STATUS                                   00032900
033000         WHEN '00'                                                00033000
033100             CONTINUE                                             00033100
033200         WHEN '10'                                                00033200
033300             MOVE 'Y' TO WS-SRCEXTR-EOF-SW                        00033300
033400         WHEN OTHER                                               00033400
033500             DISPLAY 'MIGR100 - I/O ERROR READING SRCEXTR.  RC: ' 00033500
033600                     WS-SRCEXTR-STATUS                            00033600
033700             MOVE 'Y' TO WS-FATAL-BREAK-SW                        00033700
033800     END-EVALUATE.                                                00033800
033900*                                                                 00033900
034000 720-EXIT. EXIT.                                                  00034000
034100*                                                                 00034100
034200*---------------------------------------------------------------  00034200
034300 740-WRITE-DESTINATION-LOAD.                                      00034300
034310     IF TXN-MODE-ALL                                              00034310
034320         PERFORM 742-BUFFER-FOR-ALL-MODE THRU 742-EXIT            00034320
034330     ELSE                                                         00034330
034340         WRITE DESTINATION-RECORD-AREA                            00034340
034350         EVALUATE WS-DSTLOAD-STATUS                               00034350
034360             WHEN '00'                                            00034360
034370                 CONTINUE                                         00034370
034380             WHEN OTHER                                           00034380
034390                 IF TXN-MODE-BY-RECORD                            00034390
034400                     DISPLAY 'MIGR100 - DSTLOAD WRITE FAILED. '   00034400
034410                             'RC: ' WS-DSTLOAD-STATUS             00034410
034420                     DISPLAY 'MIGR100 - SRC-ID ' SRC-ID           00034420
034430                             ' ROLLED BACK, RUN CONTINUES'        00034430
034440                     ADD 1 TO WS-ERROR-CNT                        00034440
034450                     MOVE 'Y' TO WS-ROLLBACK-SW                   00034450
034460                 ELSE                                             00034460
034470                     DISPLAY 'MIGR100 - FATAL DSTLOAD WRITE '     00034470
034480                             'FAILED. RC: ' WS-DSTLOAD-STATUS     00034480
034490                     DISPLAY 'MIGR100 - DESTINATION CONNECTION '  00034490
034500                             'BROKEN, STOPPING RUN'               00034500
034510                     MOVE 'Y' TO WS-FATAL-BREAK-SW                00034510
034520                 END-IF                                           00034520
034530         END-EVALUATE                                             00034530
034540     END-IF.                                                      00034540
035500*                                                                 00035500
035600 740-EXIT. EXIT.                                                  00035600
035610*                                                                 00035610
035620*---------------------------------------------------------------  00035620
035630 742-BUFFER-FOR-ALL-MODE.                                         00035630
035640     IF WS-ALL-BUFFER-CNT >= 2000                                 00035640
035650         DISPLAY 'MIGR100 - FATAL, ALL-MODE BUFFER TABLE FULL '   00035650
035660                 'AT 2000 ENTRIES. STOPPING RUN'                  00035660
035670         MOVE 'Y' TO WS-FATAL-BREAK-SW                            00035670
035680     ELSE                                                         00035680
035690         ADD 1 TO WS-ALL-BUFFER-CNT                               00035690
035700         SET WS-ALL-BUFFER-IDX TO WS-ALL-BUFFER-CNT               00035700
035710         MOVE DESTINATION-RECORD-AREA                             00035710
035720             TO WS-ALL-BUFFER-REC (WS-ALL-BUFFER-IDX)             00035720
035730     END-IF.                                                      00035730
035740*                                                                 00035740
035750 742-EXIT. EXIT.                                                  00035750
035760*                                                                 00035760
035800*---------------------------------------------------------------  00035800
035900 750-APPLY-BATCHING.                                              00035900
036000     IF WS-BATCH-CNT >= MIG-BATCH-SIZE OR WS-PROC-NUM = WS-MAXCNT 00036000
036100         ADD 1 TO WS-BATCH-NUM                                    00036100
036200         DISPLAY 'MIGR100 - BATCH EXECUTED, BATCH NUMBER '        00036200
036300                 WS-BATCH-NUM ' RECORDS IN BATCH: ' WS-BATCH-CNT  00036300
036400         MOVE 0 TO WS-BATCH-CNT                                   00036400
036500     END-IF.                                                      00036500
036600*                                                                 00036600
036700 750-EXIT. EXIT.                                                  00036700
036800*                                                                 00036800
036900*---------------------------------------------------------------  00036900
037000 760-APPLY-TXN-MODE.                                              00037000
037100     IF TXN-MODE-BY-RECORD                                        00037100
037200         DISPLAY 'MIGR100 - COMMIT (BY-RECORD) SRC-ID ' SRC-ID    00037200
037300     END-IF.                                                      00037300
037400*                                                                 00037400
037500 760-EXIT. EXIT.                                                  00037500
037600*                                                                 00037600
037700*---------------------------------------------------------------  00037700
037800 780-COMMIT-ALL-MODE.                                             00037800
037900     IF TXN-MODE-ALL                                              00037900
037910         PERFORM 785-FLUSH-ALL-MODE-BUFFER THRU 785-EXIT          00037910
037920             VARYING WS-ALL-BUFFER-IDX FROM 1 BY 1                00037920
037930             UNTIL WS-ALL-BUFFER-IDX > WS-ALL-BUFFER-CNT          00037930
037940                OR FATAL-IO-BREAK                                 00037940
037950         IF NOT FATAL-IO-BREAK                                    00037950
038000             DISPLAY 'MIGR100 - COMMIT (ALL) AT END OF FILE - '   00038000
038100                     WS-WRITTEN-CNT ' RECORDS WRITTEN THIS RUN'   00038100
038150         END-IF                                                   00038150
038200     END-IF.                                                      00038200
038300*                                                                 00038300
038400 780-EXIT. EXIT.                                                  00038400
038410*                                                                 00038410
038420*---------------------------------------------------------------  00038420
038430 785-FLUSH-ALL-MODE-BUFFER.                                       00038430
038440     MOVE WS-ALL-BUFFER-REC (WS-ALL-BUFFER-IDX)                   00038440
038450         TO DESTINATION-RECORD-AREA.                              00038450
038460     WRITE DESTINATION-RECORD-AREA.                               00038460
038470     EVALUATE WS-DSTLOAD-STATUS                                   00038470
038480         WHEN '00'                                                00038480
038490             CONTINUE                                             00038490
038500         WHEN OTHER                                               00038500
038510             DISPLAY 'MIGR100 - FATAL DSTLOAD WRITE FAILED ON '   00038510
038520                     'ALL-MODE FLUSH. RC: ' WS-DSTLOAD-STATUS     00038520
038530             DISPLAY 'MIGR100 - DESTINATION CONNECTION BROKEN, '  00038530
038540                     'STOPPING RUN'                               00038540
038550             MOVE 'Y' TO WS-FATAL-BREAK-SW                        00038550
038560     END-EVALUATE.                                                00038560
038570*                                                                 00038570
038580 785-EXIT. EXIT.                                                  00038580
038590*                                                                 00038590
038600*---------------------------------------------------------------  00038600
038700 910-CLOSE-EXTRACT-FILES.                                         00038700
038800     CLOSE SOURCE-EXTRACT.                                        00038800
038900     CLOSE DESTINATION-LOAD.                                      00038900
039000*                                                                 00039000
039100 910-EXIT. EXIT.                                                  00039100
