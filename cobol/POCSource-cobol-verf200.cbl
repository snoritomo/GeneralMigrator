000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  VERF200                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. STOUT                                              00000700
000800*                                                                 00000800
000900* READS THE SOURCE EXTRACT FILE (SRCEXTR) A SECOND TIME, AFTER    00000900
001000* MIGR100 HAS RUN, AND FOR EACH SOURCE RECORD LOOKS UP THE        00001000
001100* MATCHING RECORD ON THE DESTINATION EXTRACT FILE (DSTEXTR) BY    00001100
001200* SRC-ID = DST-ID.                                                00001200
001300*                                                                 00001300
001400* DSTEXTR HAS NO INDEX, SO THE LOOKUP IS A FULL RE-READ OF        00001400
001500* DSTEXTR FROM THE TOP FOR EVERY SOURCE RECORD - THIS PROGRAM     00001500
001600* IS A CHECK RUN, NOT A PRODUCTION LOAD, SO THE O(N SQUARED)      00001600
001700* SCAN COST IS ACCEPTED FOR THE SAKE OF NOT NEEDING A VSAM        00001700
001800* KEYED FILE JUST FOR A VERIFICATION PASS.                        00001800
001900*                                                                 00001900
002000* A MISSING DESTINATION RECORD IS LOGGED AS AN ERROR BUT DOES     00002000
002100* NOT STOP THE RUN - SAME DISCIPLINE AS MIGR100 USES FOR A BAD    00002100
002200* SOURCE RECORD. AT END OF FILE THE RECORD COUNT ACTUALLY         00002200
002300* COMPARED IS RECONCILED AGAINST THE EXPECTED COUNT.              00002300
002400***************************************************************** 00002400
002500*                                                                 00002500
002600*------------------------------------------------------------- *  00002600
002700* CHANGE LOG                                                   *  00002700
002800*   870928  DS   0009  ORIGINAL PROGRAM, COMPANION CHECK RUN   *  00002800
002900*                      FOR MIGR100.                            *  00002900
003000*   890316  JS   0049  SRC-AMOUNT COMPARE NOW FULL PRECISION,  *  00003000
003100*                      WAS ROUNDING TO WHOLE UNITS BY MISTAKE. *  00003100
003200*   930114  JS   0092  ADDED THE EXPECTED-COUNT CONTROL FILE   *  00003200
003300*                      (VERCNT) AND THE COUNT RECONCILIATION.  *  00003300
003400*   950822  RMP  0119  NOW COPIES EXIT CODES FROM THE SHARED   *  00003400
003500*                      MIGCTL MEMBER INSTEAD OF ITS OWN        *  00003500
003600*                      LITERALS, TO MATCH MIGR100.             *  00003600
003700*   980913  TLH  0205  Y2K REVIEW - NO DATE FIELDS ON EITHER   *  00003700
003800*                      RECORD LAYOUT ON THIS PROGRAM, NO       *  00003800
003900*                      REMEDIATION REQUIRED.                   *  00003900
004000*   991102  TLH  0212  Y2K SIGN-OFF - RERAN FULL REGRESSION    *  00004000
004100*                      WITH CENTURY ROLLOVER TEST DECK, CLEAN. *  00004100
004200*   020208  RMP  0319  PADDED SRCREC/DSTREC TO 40 BYTES EACH   *  00004200
004300*                      TO MATCH MIGR100'S NEW LAYOUT.          *  00004300
004400*   040503  RMP  0361  ADDED THE MISSING-DESTINATION COUNTER   *  00004400
004500*                      TO THE END-OF-RUN SUMMARY - AUDIT ASKED *  00004500
004600*                      FOR A COUNT, NOT JUST THE DETAIL LINES. *  00004600
004610*   080222  RMP  0417  NO FATAL-IO-BREAK CONCEPT ON THIS     *    00004610
004620*                      PROGRAM - A GENUINE I/O ERROR ON      *    00004620
004630*                      SRCEXTR OR DSTEXTR WAS LOGGED THEN    *    00004630
004640*                      TREATED AS PLAIN EOF AND THE RUN      *    00004640
004650*                      STILL SET RC=0. ADDED WS-FATAL-BREAK- *    00004650
004660*                      SW (MATCHES MIGR100) AND NOW SETS      *   00004660
004670*                      MIG-EXIT-FATAL-IO ON RETURN-CODE WHEN  *   00004670
004680*                      THE SWITCH IS ON.                      *   00004680
004690*   080815  RMP  0422  OK LINES WERE BEING DROPPED BY      *      00004690
004691*                      DEFAULT - UPSI-0 GATED THE OK       *      00004691
004692*                      DISPLAY IN 300-COMPARE-RECORDS AND  *      00004692
004693*                      DEFAULTS OFF WITH NO EXECUTE-TIME    *     00004693
004694*                      OVERRIDE ON THIS SHOP'S JCL. REMOVED *     00004694
004695*                      THE UPSI SWITCH - OK LINE NOW ALWAYS *     00004695
004696*                      DISPLAYS WHEN FIELDS-MATCH, PER THE  *     00004696
004697*                      DATACHECKER SPEC.                    *     00004697
004698*   080815  RMP  0424  ADDED WS-TEST-STATUS/WS-TEST-MODE AND A *  00004698
004699*                      DEBUG TRACE IN 100, OFF BY DEFAULT.     *  00004699
004700*------------------------------------------------------------- *  00004700
004800*                                                                 00004800
004900 IDENTIFICATION DIVISION.                                         00004900
005000 PROGRAM-ID.    VERF200.                                          00005000
005100 AUTHOR.        D. STOUT.                                         00005100
005200 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00005200
005300 DATE-WRITTEN.  09/28/87.                                         00005300
005400 DATE-COMPILED.                                                   00005400
005500 SECURITY.      NON-CONFIDENTIAL.                                 00005500
005600*                                                                 00005600
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER. IBM-390.                                        00005900
006000 OBJECT-COMPUTER. IBM-390.                                        00006000
006100 SPECIAL-NAMES.                                                   00006100
006200     C01 IS TOP-OF-FORM                                           00006200
006500     CLASS NUMERIC-ID-CLASS IS '0' THRU '9'.                      00006500
006600*                                                                 00006600
006700 INPUT-OUTPUT SECTION.                                            00006700
006800 FILE-CONTROL.                                                    00006800
006900     SELECT SOURCE-EXTRACT  ASSIGN TO SRCEXTR                     00006900
007000            ACCESS IS SEQUENTIAL                                  00007000
007100            FILE STATUS  IS WS-SRCEXTR-STATUS.                    00007100
007200*                                                                 00007200
007300     SELECT DESTINATION-EXTRACT ASSIGN TO DSTEXTR                 00007300
007400            ACCESS IS SEQUENTIAL                                  00007400
007500            FILE STATUS  IS WS-DSTEXTR-STATUS.                    00007500
007600*                                                                 00007600
007700     SELECT EXPECTED-COUNT-FILE ASSIGN TO VERCNT                  00007700
007800            ACCESS IS SEQUENTIAL                                  00007800
007900            FILE STATUS  IS WS-VERCNT-STATUS.                     00007900
008000*                                                                 00008000
008100***************************************************************** 00008100
008200 DATA DIVISION.                                                   00008200
008300 FILE SECTION.                                                    00008300
008400*                                                                 00008400
008500 FD  SOURCE-EXTRACT                                               00008500
008600     RECORDING MODE IS F                                          00008600
008700     LABEL RECORDS ARE STANDARD                                   00008700
008800     BLOCK CONTAINS 0 RECORDS.                                    00008800
008900 COPY SRCREC.                                                     00008900
009000*                                                                 00009000
009100 FD  DESTINATION-EXTRACT                                          00009100
009200     RECORDING MODE IS F                                          00009200
009300     LABEL RECORDS ARE STANDARD                                   00009300
009400     BLOCK CONTAINS 0 RECORDS.                                    00009400
009500 COPY DSTREC.                                                     00009500
009600*                                                                 00009600
009700 FD  EXPECTED-COUNT-FILE                                          00009700
009800     RECORDING MODE IS F                                          00009800
009900     LABEL RECORDS ARE STANDARD                                   00009900
010000     BLOCK CONTAINS 0 RECORDS.                                    00010000
010100 01  WS-EXPECTED-COUNT-REC.                                       00010100
010110     05  WS-EXPECTED-COUNT-VALUE PIC 9(7).                        00010110
010120     05  FILLER                  PIC X(33) VALUE SPACES.          00010120
010200*                                                                 00010200
010300***************************************************************** 00010300
010400 WORKING-STORAGE SECTION.                                         00010400
010500***************************************************************** 00010500
010600*                                                                 00010600
010700 01  WS-FILE-STATUS-CODES.                                        00010700
010800     05  WS-SRCEXTR-STATUS       PIC X(2)  VALUE SPACES.          00010800
010900         88  SRCEXTR-OK              VALUE '00'.                  00010900
011000         88  SRCEXTR-AT-END          VALUE '10'.                  00011000
011100     05  WS-DSTEXTR-STATUS       PIC X(2)  VALUE SPACES.          00011100
011200         88  DSTEXTR-OK              VALUE '00'.                  00011200
011300         88  DSTEXTR-AT-END          VALUE '10'.                  00011300
011400     05  WS-VERCNT-STATUS        PIC X(2)  VALUE SPACES.          00011400
011500         88  VERCNT-OK               VALUE '00'.                  00011500
011600         88  VERCNT-NOT-PRESENT      VALUE '35'.                  00011600
011700     05  FILLER                  PIC X(10) VALUE SPACES.          00011700
011800*                                                                 00011800
011900 01  WS-SWITCHES.                                                 00011900
012000     05  WS-SRCEXTR-EOF-SW       PIC X     VALUE 'N'.             00012000
012100         88  SRCEXTR-AT-EOF          VALUE 'Y'.                   00012100
012200     05  WS-DSTEXTR-EOF-SW       PIC X     VALUE 'N'.             00012200
012300         88  DSTEXTR-AT-EOF          VALUE 'Y'.                   00012300
012400     05  WS-FOUND-SW             PIC X     VALUE 'N'.             00012400
012500         88  DESTINATION-FOUND        VALUE 'Y'.                  00012500
012600     05  WS-MATCH-SW             PIC X     VALUE 'N'.             00012600
012700         88  FIELDS-MATCH             VALUE 'Y'.                  00012700
012800     05  WS-MAXCNT-CONFIG-SW     PIC X     VALUE 'N'.             00012800
012900         88  MAXCNT-IS-CONFIGURED    VALUE 'Y'.                   00012900
013000     05  WS-DSTEXTR-OPEN-SW      PIC X     VALUE 'N'.             00013000
013100         88  DSTEXTR-IS-OPEN          VALUE 'Y'.                  00013100
013150     05  WS-FATAL-BREAK-SW       PIC X     VALUE 'N'.             00013150
013160         88  FATAL-IO-BREAK          VALUE 'Y'.                   00013160
013200     05  FILLER                  PIC X(9)  VALUE SPACES.          00013200
013300*                                                                 00013300
013400 01  WS-RUN-COUNTERS COMP.                                        00013400
013500     05  WS-PROC-NUM             PIC 9(7)  VALUE 0.               00013500
013600     05  WS-OK-CNT               PIC 9(7)  VALUE 0.               00013600
013700     05  WS-MISMATCH-CNT         PIC 9(7)  VALUE 0.               00013700
013800     05  WS-MISSING-CNT          PIC 9(7)  VALUE 0.               00013800
013900     05  WS-MAXCNT               PIC 9(7)  VALUE 0.               00013900
013950     05  FILLER                  PIC 9(4)  COMP  VALUE 0.         00013950
014000*                                                                 00014000
014100 01  WS-RUN-COUNTERS-PRINT.                                       00014100
014200     05  WS-PROC-NUM-PRINT       PIC ZZZ,ZZ9.                     00014200
014300     05  FILLER                  PIC X(1)  VALUE SPACE.           00014300
014400     05  WS-OK-CNT-PRINT         PIC ZZZ,ZZ9.                     00014400
014500*                                                                 00014500
014600 01  WS-MISMATCH-FIELDS.                                          00014600
014700     05  WS-MISMATCH-LIST        PIC X(30) VALUE SPACES.          00014700
014750     05  FILLER                  PIC X(10) VALUE SPACES.          00014750
014800*                                                                 00014800
014900 01  WS-AMOUNT-WORK-AREA.                                         00014900
015000     05  WS-AMOUNT-SIGNED        PIC S9(7)V99 VALUE 0.            00015000
015100     05  WS-AMOUNT-DISPLAY REDEFINES WS-AMOUNT-SIGNED             00015100
015200                                 PIC X(9).                        00015200
015250     05  FILLER                  PIC X(5)  VALUE SPACES.          00015250
015300*                                                                 00015300
015400 77  WS-ID-NUMERIC           PIC 9(6)  VALUE 0.                   00015400
015500 77  WS-ID-ALPHA REDEFINES WS-ID-NUMERIC                          00015500
015550                             PIC X(6).                            00015550
015600 77  WS-TEST-STATUS          PIC X     VALUE 'N'.                 00015600
015650     88  WS-TEST-MODE            VALUE 'Y'.                       00015650
015800*                                                                 00015800
015900 01  WS-RECONCILE-WORK-AREA.                                      00015900
016000     05  WS-RECONCILE-CODE       PIC 9(1)  VALUE 0.               00016000
016100     05  WS-RECONCILE-TEXT REDEFINES WS-RECONCILE-CODE            00016100
016200                                 PIC X(1).                        00016200
016250     05  FILLER                  PIC X(8)  VALUE SPACES.          00016250
016300*                                                                 00016300
016400 COPY MIGCTL.                                                     00016400
016500*                                                                 00016500
016600***************************************************************** 00016600
016700 PROCEDURE DIVISION.                                              00016700
016800***************************************************************** 00016800
016900*                                                                 00016900
017000 000-MAIN-CONTROL.                                                00017000
017100     DISPLAY 'VERF200 STARTING - VERIFICATION RUN'.               00017100
017200*                                                                 00017200
017300     PERFORM 700-OPEN-EXTRACT-FILES THRU 700-EXIT.                00017300
017310     IF FATAL-IO-BREAK                                            00017310
017320         GO TO 900-CLOSE-FILES                                    00017320
017330     END-IF.                                                      00017330
017340*                                                                 00017340
017400     PERFORM 705-READ-EXPECTED-COUNT THRU 705-EXIT.               00017400
017500*                                                                 00017500
017600     IF MAXCNT-IS-CONFIGURED AND WS-MAXCNT = 0                    00017600
017700         DISPLAY 'VERF200 - NO RECORDS - MAXCNT IS ZERO, STOPPING'00017700
017800         MOVE MIG-EXIT-NO-RECORDS TO RETURN-CODE                  00017800
017900         CLOSE SOURCE-EXTRACT                                     00017900
018000         GO TO 999-END-PROGRAM                                    00018000
018100     END-IF.                                                      00018100
018200*                                                                 00018200
018300     PERFORM 720-READ-SOURCE-EXTRACT THRU 720-EXIT.               00018300
018400     PERFORM 100-PROCESS-SOURCE-RECORD THRU 100-EXIT              00018400
018500         UNTIL SRCEXTR-AT-EOF OR FATAL-IO-BREAK.                  00018500
018600*                                                                 00018600
018610     IF NOT FATAL-IO-BREAK                                        00018610
018620         PERFORM 850-RECONCILE-COUNTS THRU 850-EXIT               00018620
018630     END-IF.                                                      00018630
018800     DISPLAY 'VERF200 - CHECK COMPLETE'.                          00018800
018900*                                                                 00018900
019000 900-CLOSE-FILES.                                                 00019000
019100     PERFORM 910-CLOSE-EXTRACT-FILES THRU 910-EXIT.               00019100
019150*                                                                 00019150
019160     IF FATAL-IO-BREAK                                            00019160
019170         MOVE MIG-EXIT-FATAL-IO TO RETURN-CODE                    00019170
019180     ELSE                                                         00019180
019190         MOVE MIG-EXIT-OK TO RETURN-CODE                          00019190
019195     END-IF.                                                      00019195
019300*                                                                 00019300
019400     MOVE WS-PROC-NUM TO WS-PROC-NUM-PRINT.                       00019400
019500     MOVE WS-OK-CNT   TO WS-OK-CNT-PRINT.                         00019500
019600     DISPLAY 'VERF200 - RECORDS COMPARED : ' WS-PROC-NUM-PRINT.   00019600
019700     DISPLAY 'VERF200 - RECORDS OK       : ' WS-OK-CNT-PRINT.     00019700
019800     DISPLAY 'VERF200 - MISMATCHES       : ' WS-MISMATCH-CNT.     00019800
019900     DISPLAY 'VERF200 - MISSING DEST REC : ' WS-MISSING-CNT.      00019900
020000*                                                                 00020000
020100 999-END-PROGRAM.                                                 00020100
020200     GOBACK.                                                      00020200
020300*                                                                 00020300
020400*---------------------------------------------------------------  00020400
020500 100-PROCESS-SOURCE-RECORD.                                       00020500
020600     ADD 1 TO WS-PROC-NUM.                                        00020600
020650     IF SRC-ID IS NOT OF CLASS NUMERIC-ID-CLASS                   00020650
020660         DISPLAY 'VERF200 WARNING - SRC-ID NOT NUMERIC ' SRC-ID   00020660
020670     END-IF.                                                      00020670
020680     IF WS-TEST-MODE                                              00020680
020685         MOVE SRC-ID TO WS-ID-NUMERIC                             00020685
020690         DISPLAY 'VERF200 DEBUG - PROCESSING SRC-ID ' WS-ID-ALPHA 00020690
020695     END-IF.                                                      00020695
020700     PERFORM 800-FIND-DESTINATION-RECORD THRU 800-EXIT.           00020700
020800*                                                                 00020800
020810     IF NOT FATAL-IO-BREAK                                        00020810
020900         IF DESTINATION-FOUND                                     00020900
021000             PERFORM 300-COMPARE-RECORDS THRU 300-EXIT            00021000
021100         ELSE                                                     00021100
021200             PERFORM 820-LOG-MISSING-DESTINATION THRU 820-EXIT    00021200
021300         END-IF                                                   00021300
021310     END-IF.                                                      00021310
021400*                                                                 00021400
021450     IF NOT FATAL-IO-BREAK                                        00021450
021500         PERFORM 720-READ-SOURCE-EXTRACT THRU 720-EXIT            00021500
021550     END-IF.                                                      00021550
021600*                                                                 00021600
021700 100-EXIT. EXIT.                                                  00021700
021800*                                                                 00021800
021900*---------------------------------------------------------------  00021900
022000 300-COMPARE-RECORDS.                                             00022000
022100     MOVE 'Y' TO WS-MATCH-SW.                                     00022100
022200     MOVE SPACES TO WS-MISMATCH-LIST.                             00022200
022300*                                                                 00022300
022400     EVALUATE TRUE                                                00022400
022500         WHEN SRC-NAME NOT = DST-NAME                             00022500
022600                AND SRC-AMOUNT NOT = DST-AMOUNT                   00022600
022700             MOVE 'N' TO WS-MATCH-SW                              00022700
022800             MOVE 'NAME,AMOUNT' TO WS-MISMATCH-LIST               00022800
022900         WHEN SRC-NAME NOT = DST-NAME                             00022900
023000             MOVE 'N' TO WS-MATCH-SW                              00023000
023100             MOVE 'NAME' TO WS-MISMATCH-LIST                      00023100
023200         WHEN SRC-AMOUNT NOT = DST-AMOUNT                         00023200
023300             MOVE 'N' TO WS-MATCH-SW                              00023300
023400             MOVE 'AMOUNT' TO WS-MISMATCH-LIST                    00023400
023500         WHEN OTHER                                               00023500
023600             CONTINUE                                             00023600
023700     END-EVALUATE.                                                00023700
023800*                                                                 00023800
023900     IF FIELDS-MATCH                                              00023900
024000         ADD 1 TO WS-OK-CNT                                       00024000
024200         DISPLAY 'VERF200 OK    - SRC-ID ' SRC-ID                 00024200
024300                 ' DST-ID ' DST-ID                                00024300
024500     ELSE                                                         00024500
024600         ADD 1 TO WS-MISMATCH-CNT                                 00024600
024700         DISPLAY 'VERF200 MISMATCH - SRC-ID ' SRC-ID              00024700
024800                 ' DST-ID ' DST-ID ' FIELDS: ' WS-MISMATCH-LIST   00024800
024900     END-IF.                                                      00024900
025000*                                                                 00025000
025100 300-EXIT. EXIT.                                                  00025100
025200*                                                                 00025200
025300*---------------------------------------------------------------  00025300
025400 700-OPEN-EXTRACT-FILES.                                          00025400
025500     OPEN INPUT SOURCE-EXTRACT.                                   00025500
025600     EVALUATE WS-SRCEXTR-STATUS                                   00025600
025700         WHEN '00'                                                00025700
025800             CONTINUE                                             00025800
025900         WHEN OTHER                                               00025900
026000             DISPLAY 'VERF200 - ERROR OPENING SRCEXTR.  RC: '     00026000
026100                     WS-SRCEXTR-STATUS                            00026100
026150             MOVE 'Y' TO WS-FATAL-BREAK-SW                        00026150
026200     END-EVALUATE.                                                00026200
026300*                                                                 00026300
026310     IF NOT FATAL-IO-BREAK                                        00026310
026400         OPEN INPUT EXPECTED-COUNT-FILE                           00026400
026500         EVALUATE WS-VERCNT-STATUS                                00026500
026600             WHEN '00'                                            00026600
026700                 MOVE 'Y' TO WS-MAXCNT-CONFIG-SW                  00026700
026800             WHEN '35'                                            00026800
026900                 MOVE 'N' TO WS-MAXCNT-CONFIG-SW                  00026900
027000             WHEN OTHER                                           00027000
027100                 DISPLAY 'VERF200 - ERROR OPENING VERCNT.  RC: '  00027100
027200                         WS-VERCNT-STATUS                         00027200
027300                 MOVE 'N' TO WS-MAXCNT-CONFIG-SW                  00027300
027400         END-EVALUATE                                             00027400
027450     END-IF.                                                      00027450
027500*                                                                 00027500
027600 700-EXIT. EXIT.                                                  00027600
027700*                                                                 00027700
027800*---------------------------------------------------------------  00027800
027900 705-READ-EXPECTED-COUNT.                                         00027900
028000     IF MAXCNT-IS-CONFIGURED                                      00028000
028100         READ EXPECTED-COUNT-FILE                                 00028100
028200             AT END MOVE 0 TO WS-EXPECTED-COUNT-VALUE             00028200
028300         END-READ                                                 00028300
028400         MOVE WS-EXPECTED-COUNT-VALUE TO WS-MAXCNT                00028400
028500         CLOSE EXPECTED-COUNT-FILE                                00028500
028600     END-IF.                                                      00028600
028700*                                                                 00028700
028800 705-EXIT. EXIT.                                                  00028800
028900*                                                                 00028900
029000*---------------------------------------------------------------  00029000
029100 720-READ-SOURCE-EXTRACT.                                         00029100
029200     READ SOURCE-EXTRACT                                          00029200
029300         AT END MOVE 'Y' TO WS-SRCEXTR-EOF-SW                     00029300
029400     END-READ.                                                    00029400
029500*                                                                 00029500
029600     EVALUATE WS-SRCEXTR-STATUS                                   00029600
029700         WHEN '00'                                                00029700
029800             CONTINUE                                             00029800
029900         WHEN '10'                                                00029900
030000             MOVE 'Y' TO WS-SRCEXTR-EOF-SW                        00030000
030100         WHEN OTHER                                               00030100
030200             DISPLAY 'VERF200 - I/O ERROR READING SRCEXTR.  RC: ' 00030200
030300                     WS-SRCEXTR-STATUS                            00030300
030400             MOVE 'Y' TO WS-FATAL-BREAK-SW                        00030400
030500     END-EVALUATE.                                                00030500
030600*                                                                 00030600
030700 720-EXIT. EXIT.                                                  00030700
030800*                                                                 00030800
030900*---------------------------------------------------------------  00030900
031000 800-FIND-DESTINATION-RECORD.                                     00031000
031100     MOVE 'N' TO WS-FOUND-SW.                                     00031100
031200     IF DSTEXTR-IS-OPEN                                           00031200
031300         CLOSE DESTINATION-EXTRACT                                00031300
031400     END-IF.                                                      00031400
031500     OPEN INPUT DESTINATION-EXTRACT.                              00031500
031600     MOVE 'Y' TO WS-DSTEXTR-OPEN-SW.                              00031600
031700     MOVE 'N' TO WS-DSTEXTR-EOF-SW.                               00031700
031800*                                                                 00031800
031900     PERFORM 810-SCAN-DESTINATION THRU 810-EXIT                   00031900
031950         UNTIL DESTINATION-FOUND OR DSTEXTR-AT-EOF                00031950
032000            OR FATAL-IO-BREAK.                                    00032000
032100*                                                                 00032100
032200 800-EXIT. EXIT.                                                  00032200
032300*                                                                 00032300
032400*---------------------------------------------------------------  00032400
032500 810-SCAN-DESTINATION.                                            00032500
032600     READ DESTINATION-EXTRACT                                     00032600
032700         AT END MOVE 'Y' TO WS-DSTEXTR-EOF-SW                     00032700
032800     END-READ.                                                    00032800
032900*                                                                 00032900
033000     EVALUATE WS-DSTEXTR-STATUS                                   00033000
033100         WHEN '00'                                                00033100
033200             IF DST-ID = SRC-ID                                   00033200
033300                 MOVE 'Y' TO WS-FOUND-SW                          00033300
033400             END-IF                                               00033400
033500         WHEN '10'                                                00033500
033600             MOVE 'Y' TO WS-DSTEXTR-EOF-SW                        00033600
033700         WHEN OTHER                                               00033700
033800             DISPLAY 'VERF200 - I/O ERROR READING DSTEXTR.  RC: ' 00033800
033900                     WS-DSTEXTR-STATUS                            00033900
034000             MOVE 'Y' TO WS-FATAL-BREAK-SW                        00034000
034100     END-EVALUATE.                                                00034100
034200*                                                                 00034200
034300 810-EXIT. EXIT.                                                  00034300
034400*                                                                 00034400
034500*---------------------------------------------------------------  00034500
034600 820-LOG-MISSING-DESTINATION.                                     00034600
034700     ADD 1 TO WS-MISSING-CNT.                                     00034700
034800     DISPLAY 'VERF200 ERROR - SRC-ID ' SRC-ID                     00034800
034900             ' HAS NO MATCHING DESTINATION RECORD'.               00034900
035000*                                                                 00035000
035100 820-EXIT. EXIT.                                                  00035100
035200*                                                                 00035200
035300*---------------------------------------------------------------  00035300
035400 850-RECONCILE-COUNTS.                                            00035400
035500     IF MAXCNT-IS-CONFIGURED                                      00035500
035600         IF WS-PROC-NUM < WS-MAXCNT                               00035600
035700             DISPLAY 'VERF200 - FEWER RECORDS PROCESSED THAN '    00035700
035800                     'EXPECTED'                                   00035800
035900         ELSE                                                     00035900
036000             IF WS-PROC-NUM > WS-MAXCNT                           00036000
036100                 DISPLAY 'VERF200 - MORE RECORDS PROCESSED THAN ' 00036100
036200                         'EXPECTED'                               00036200
036300             ELSE                                                 00036300
036400                 DISPLAY 'VERF200 - RECORD COUNT MATCHES EXPECTED'00036400
036500             END-IF                                               00036500
036600         END-IF                                                   00036600
036700     END-IF.                                                      00036700
036800*                                                                 00036800
036900 850-EXIT. EXIT.                                                  00036900
037000*                                                                 00037000
037100*---------------------------------------------------------------  00037100
037200 910-CLOSE-EXTRACT-FILES.                                         00037200
037300     CLOSE SOURCE-EXTRACT.                                        00037300
037400     CLOSE DESTINATION-EXTRACT.                                   00037400
037500*                                                                 00037500
037600 910-EXIT. EXIT.                                                  00037600
