000100****************************************************************  CPYD0010
000200* LICENSED MATERIALS - PROPERTY OF IBM                            CPYD0020
000300* ALL RIGHTS RESERVED                                             CPYD0030
000400****************************************************************  CPYD0040
000500* COPY MEMBER:  DSTREC                                            CPYD0050
000600*                                                                 CPYD0060
000700* AUTHOR     :  D. STOUT                                          CPYD0070
000800*                                                                 CPYD0080
000900* ONE PHYSICAL RECORD LAYOUT SHARED BY MIGR100 (WRITES DSTLOAD)   CPYD0090
001000* AND VERF200 (READS DSTEXTR). SAME 40-BYTE LAYOUT ON BOTH SIDES  CPYD0100
001100* SO THE FILE MIGR100 PRODUCES IS THE FILE VERF200 RE-READS.      CPYD0110
001200*                                                                 CPYD0120
001300* RECORD LENGTH: 40 BYTES FIXED.                                  CPYD0130
001400*                                                                 CPYD0140
001500*-------------------------------------------------------------- * CPYD0150
001600* CHANGE LOG                                                     *CPYD0160
001700*   870511  DS   0007  ORIGINAL LAYOUT FOR MIGR100 OUTPUT SIDE.  *CPYD0170
001800*   980913  TLH  0204  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.   *CPYD0180
001900*   020208  RMP  0318  PADDED TO 40 BYTES TO MATCH SRCREC.       *CPYD0190
002000*-------------------------------------------------------------- * CPYD0200
002100                                                                  CPYD0210
002200 01  DESTINATION-RECORD-AREA.                                     CPYD0220
002300     05  DST-ID                      PIC 9(6).                    CPYD0230
002400     05  DST-NAME                    PIC X(20).                   CPYD0240
002500     05  DST-AMOUNT                  PIC S9(7)V99.                CPYD0250
002600     05  FILLER                      PIC X(5)  VALUE SPACES.      CPYD0260
